000100*--------------------------------------------------------------
000200*  ORDPROC SUBSYSTEM - NOTIFICATION FILE SELECT CLAUSE
000300*  Append-only log of DELAY/EXPIRED/OUTOFSTOCK notices raised
000400*  while fulfilling one order.  Picked up downstream by the
000500*  customer-notice mailer (not part of this run).
000600*--------------------------------------------------------------
000700*  CHANGE LOG
000800*  1994-09-07 RWK TKT-0512 Original NOTIFICATION-FILE select,
000900*                 added alongside the SEASONAL product line.
001000*  2026-07-28 JPH TKT-4410 No structural change - reviewed as
001100*                 part of the seasonal/expirable rewrite.
001200*--------------------------------------------------------------
001300    SELECT NOTIFICATION-FILE
001400        ASSIGN TO NOTIFY
001500        ORGANIZATION IS SEQUENTIAL.
