000100*--------------------------------------------------------------
000200*  ORDPROC SUBSYSTEM - PRODUCT MASTER RECORD
000300*  One record per stock-keeping unit.  PRODUCT-AVAILABLE and
000400*  PRODUCT-LEAD-TIME are rewritten by ORDPROC1 after every
000500*  order line that touches this product; the other fields are
000600*  maintained by the catalog-maintenance subsystem (not part
000700*  of this run).
000800*--------------------------------------------------------------
000900*  CHANGE LOG
001000*  1987-11-02 RWK TKT-0118 Original 74-byte PRODUCT-RECORD.
001100*  1990-02-19 DLM TKT-0288 Added PRODUCT-LEAD-TIME so the
001200*                 back-order delay notice could quote a
001300*                 restock date instead of "UNKNOWN".
001400*  1994-09-07 RWK TKT-0512 Added PRODUCT-SEASON-START-DATE and
001500*                 PRODUCT-SEASON-END-DATE for the lawn-and-
001600*                 garden product line.
001700*  1998-11-23 DLM TKT-0701 Y2K - PRODUCT-EXPIRY-DATE, PRODUCT-
001800*                 SEASON-START-DATE and PRODUCT-SEASON-END-DATE
001900*                 widened from YYMMDD to CCYYMMDD.  Callers
002000*                 storing 2-digit years must be converted.
002100*  2026-08-09 JPH TKT-4412 Dropped PRODUCT-RECORD-EXPIRY-VIEW -
002200*                 it was added for a write-off trace display
002300*                 that was never built, and PROCEDURE DIVISION
002400*                 never referenced a single PEV- field.  Added
002500*                 VALID-PRODUCT-TYPE-CODE on PRODUCT-TYPE below
002600*                 so DISPATCH-BY-PRODUCT-TYPE in ORDPROC1 has a
002700*                 proper condition-name for the unknown-type
002800*                 abend guard, same idiom as MENU-PICK-IS-VALID
002900*                 in the vendor maintenance screen.
003000*--------------------------------------------------------------
003100    FD  PRODUCT-FILE
003200        LABEL RECORDS ARE STANDARD.
003300    01  PRODUCT-RECORD.
003400        05  PRODUCT-ID                   PIC 9(9).
003500        05  PRODUCT-NAME                 PIC X(30).
003600        05  PRODUCT-TYPE                 PIC X(1).
003700            88  VALID-PRODUCT-TYPE-CODE  VALUES "N" "S" "E".
003800        05  PRODUCT-AVAILABLE            PIC S9(5).
003900        05  PRODUCT-LEAD-TIME            PIC 9(5).
004000        05  PRODUCT-EXPIRY-DATE          PIC 9(8).
004100        05  PRODUCT-SEASON-START-DATE    PIC 9(8).
004200        05  PRODUCT-SEASON-END-DATE      PIC 9(8).
004300        05  FILLER                       PIC X(06).
