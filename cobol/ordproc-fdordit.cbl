000100*--------------------------------------------------------------
000200*  ORDPROC SUBSYSTEM - ORDER-ITEM RECORD
000300*  One record per product line on the order being processed.
000400*  Unordered with respect to ORDER-ID/PRODUCT-ID - ORDPROC1
000500*  processes each line independently, so sequence within the
000600*  order does not matter.
000700*--------------------------------------------------------------
000800*  CHANGE LOG
000900*  1987-11-02 RWK TKT-0118 Original 30-byte ORDER-ITEM-RECORD.
001000*  2026-07-28 JPH TKT-4410 No structural change - reviewed as
001100*                 part of the seasonal/expirable rewrite.
001200*  2026-08-09 JPH TKT-4412 Dropped ORDER-ITEM-KEY-VIEW - it
001300*                 redefined the record into an OIK- group that
001400*                 PROCEDURE DIVISION never once referenced.
001500*                 ORDPROC1 reads ORDER-ID and ORDER-ITEM-
001600*                 PRODUCT-ID straight, no second view needed.
001700*--------------------------------------------------------------
001800    FD  ORDER-ITEM-FILE
001900        LABEL RECORDS ARE STANDARD.
002000    01  ORDER-ITEM-RECORD.
002100        05  ORDER-ID                     PIC 9(9).
002200        05  ORDER-ITEM-PRODUCT-ID        PIC 9(9).
002300        05  FILLER                       PIC X(12).
