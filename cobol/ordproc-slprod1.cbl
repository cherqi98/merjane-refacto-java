000100*--------------------------------------------------------------
000200*  ORDPROC SUBSYSTEM - PRODUCT FILE SELECT CLAUSE
000300*  Keyed master used by the order-fulfillment run (ORDPROC1).
000400*  Catalog load/refresh is handled by the catalog-maintenance
000500*  subsystem, not part of this run - see FD for PRODUCT-RECORD.
000600*--------------------------------------------------------------
000700*  CHANGE LOG
000800*  1987-11-02 RWK TKT-0118 Original PRODUCT-FILE select, keyed
000900*                 on PRODUCT-ID, dynamic access for the
001000*                 nightly stock-decrement run.
001100*  1991-06-04 DLM TKT-0340 Re-keyed to DYNAMIC access mode so
001200*                 the lookup-then-rewrite pass no longer needs
001300*                 a separate START/READ NEXT sequence.
001400*  2026-07-28 JPH TKT-4410 Dropped the reference to the old
001500*                 empty-file builder utility from the banner -
001600*                 that utility was retired, it never belonged to
001700*                 the seasonal/expirable order line.
001800*--------------------------------------------------------------
001900    SELECT PRODUCT-FILE
002000        ASSIGN TO PRODFILE
002100        ORGANIZATION IS INDEXED
002200        RECORD KEY IS PRODUCT-ID
002300        ACCESS MODE IS DYNAMIC.
