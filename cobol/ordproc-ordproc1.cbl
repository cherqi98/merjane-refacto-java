000100*--------------------------------------------------------------
000200*  ORDPROC1 - ORDER STOCK PROCESSING
000300*  Walks every ORDER-ITEM line for the order handed to this run
000400*  and fulfils it against the PRODUCT master: takes stock when
000500*  it can, raises a DELAY/OUTOFSTOCK/EXPIRED notice and re-
000600*  files the PRODUCT record when it cannot.  One PRODUCT-FILE
000700*  rewrite per order line, no totals carried across lines.
000800*--------------------------------------------------------------
000900    IDENTIFICATION DIVISION.
001000    PROGRAM-ID.     ORDPROC1.
001100    AUTHOR.         R W KOVACS.
001200    INSTALLATION.   UNION SUPPLY CO - MIS DEPT.
001300    DATE-WRITTEN.   1987-11-02.
001400    DATE-COMPILED.
001500    SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600*--------------------------------------------------------------
001700*  CHANGE LOG
001800*  1987-11-02 RWK TKT-0118 Original program.  Read ORDER-ITEM
001900*                 sequential, key-read PRODUCT, decrement stock
002000*                 or raise a back-order notice, rewrite PRODUCT.
002100*                 One product type only (NORMAL) at this time.
002200*  1990-02-19 DLM TKT-0288 Added NOTIFY-DELAY-RULE as its own
002300*                 paragraph so the lead-time notice could be
002400*                 reused once more product types were added;
002500*                 previously the logic sat inline in step 2 of
002600*                 the normal-product paragraph.
002700*  1994-09-07 RWK TKT-0512 Added PRODUCT-TYPE dispatch and the
002800*                 SEASONAL-HANDLER-xxx paragraph group for the
002900*                 lawn-and-garden product line.  Added TODAY-
003000*                 DATE and the hand lead-time date-add (this shop
003100*                 has no FUNCTION support on the PC compiler).
003200*  1996-03-14 DLM TKT-0589 Corrected SEASONAL-HANDLER-EVALUATE -
003300*                 WILL-DELIVERY-EXCEED-SEASON was comparing the
003400*                 wrong date field after the lead-time date-add
003500*                 (comparing TODAY-DATE instead of DELIVERY-DATE
003600*                 against season end).  Reported by order desk as
003700*                 products showing available when the season had
003800*                 already closed.
003900*  1998-11-23 DLM TKT-0701 Y2K - widened TODAY-DATE and DELIVERY-
004000*                 DATE from YYMMDD to CCYYMMDD to match the
004100*                 record layout change in PRODUCT-FILE.  All date
004200*                 compares in this program are straight numeric
004300*                 compares on the 8-digit field, so no other
004400*                 logic change was required.
004500*  1999-01-06 DLM TKT-0704 Post Y2K date-add spot check - ran
004600*                 a season spanning 2000-02-01 through 2000-03-01
004700*                 through INCREMENT-ONE-DAY by hand to confirm the
004800*                 leap-year test in DETERMINE-LEAP-YEAR still
004900*                 treats 2000 as a leap year.  No code change.
005000*  2001-07-30 RWK TKT-0820 Added EXPIRABLE-HANDLER-xxx paragraph
005100*                 group and PRODUCT-EXPIRY-DATE handling for the
005200*                 perishables line moving onto this system.
005300*  2026-07-28 JPH TKT-4410 Order desk reported EXPIRABLE items
005400*                 being written off one day early at the season
005500*                 boundary.  Reviewed every AFTER/BEFORE compare
005600*                 in this program against the current business
005700*                 rules memo - SEASON-START/END and EXPIRY-DATE
005800*                 are all STRICT greater-than/less-than, confirmed
005900*                 the code already matched.  No logic change.
006000*  2026-08-09 JPH TKT-4411 DETERMINE-LEAP-YEAR was using a bare
006100*                 IF (x / n * n) = x test - this compiler keeps
006200*                 full precision in a conditional expression, so
006300*                 the test never truncated and every year came
006400*                 back leap.  Replaced with DIVIDE ... GIVING ...
006500*                 REMAINDER, same as the vendor date-edit CHECK-
006600*                 DATE paragraph.  Also shortened five paragraph
006700*                 names over the 30-character limit and rewrapped
006800*                 several PERFORM/DISPLAY lines running past the
006900*                 col 72 margin - both found by a fresh compile.
007000*  2026-08-09 JPH TKT-4412 Dropped WS- off every WORKING-STORAGE
007100*                 name in this program and in WSDATE1 - this shop
007200*                 has never used a WS- prefix anywhere in the
007300*                 library.  Pulled the UPSI-0 trace switch and
007400*                 TRACE-THIS-ITEM - no log exists to read that
007500*                 trace back out of, it was never more than a
007600*                 DISPLAY nobody asked for.  Replaced the
007700*                 CLASS VALID-PRODUCT-TYPE-CLASS test in
007800*                 DISPATCH-BY-PRODUCT-TYPE with an 88-level
007900*                 condition-name on PRODUCT-TYPE itself, same as
008000*                 MENU-PICK-IS-VALID on the vendor maintenance
008100*                 screen.  Dropped the unused C01 IS TOP-OF-FORM
008200*                 mnemonic - this program has no PRINTER-FILE.
008300*--------------------------------------------------------------
008400    ENVIRONMENT DIVISION.
008500    INPUT-OUTPUT SECTION.
008600    FILE-CONTROL.
008700        COPY "slprod1.cbl".
008800        COPY "slordit.cbl".
008900        COPY "slnotif.cbl".
009000
009100    DATA DIVISION.
009200    FILE SECTION.
009300        COPY "fdprod1.cbl".
009400        COPY "fdordit.cbl".
009500        COPY "fdnotif.cbl".
009600
009700    WORKING-STORAGE SECTION.
009800        COPY "wsdate1.cbl".
009900
010000    77  ORDER-ITEM-EOF-SW               PIC X(1)  VALUE "N".
010100        88  ORDER-ITEM-EOF                       VALUE "Y".
010200        88  ORDER-ITEM-NOT-EOF                    VALUE "N".
010300    77  PRODUCT-FOUND-SW                PIC X(1)  VALUE "N".
010400        88  PRODUCT-WAS-FOUND                    VALUE "Y".
010500        88  PRODUCT-WAS-NOT-FOUND                VALUE "N".
010600
010700    01  COUNTERS.
010800        05  ORDER-ITEM-COUNT           PIC 9(7)  COMP  VALUE ZERO.
010900        05  LEAD-TIME-HOLD             PIC 9(5)  COMP  VALUE ZERO.
011000        05  FILLER                      PIC X(02).
011100
011200    PROCEDURE DIVISION.
011300*--------------------------------------------------------------
011400    PROGRAM-BEGIN.
011500        PERFORM OPENING-PROCEDURE THRU OPENING-PROCEDURE-EXIT.
011600        PERFORM MAIN-PROCESS THRU MAIN-PROCESS-EXIT
011700            UNTIL ORDER-ITEM-EOF.
011800        PERFORM CLOSING-PROCEDURE THRU CLOSING-PROCEDURE-EXIT.
011900        GO TO PROGRAM-DONE.
012000*--------------------------------------------------------------
012100*  OPENING-PROCEDURE - pick up the as-of run date from the
012200*  invoking command line (this shop has never had a run-date
012300*  input record for this step - see TKT-0512) and open the
012400*  three files this program touches.
012500*--------------------------------------------------------------
012600    OPENING-PROCEDURE.
012700        ACCEPT SYSTEM-DATE-PARM FROM COMMAND-LINE.
012800        MOVE SYSTEM-DATE-PARM TO TODAY-DATE.
012900        OPEN INPUT ORDER-ITEM-FILE.
013000        OPEN I-O PRODUCT-FILE.
013100        OPEN OUTPUT NOTIFICATION-FILE.
013200        PERFORM READ-ORDER-ITEM THRU READ-ORDER-ITEM-EXIT.
013300    OPENING-PROCEDURE-EXIT.
013400        EXIT.
013500*--------------------------------------------------------------
013600    MAIN-PROCESS.
013700        PERFORM PROCESS-THIS-ORDER-ITEM THRU
013800            PROCESS-THIS-ORDER-ITEM-EXIT.
013900        PERFORM READ-ORDER-ITEM THRU READ-ORDER-ITEM-EXIT.
014000    MAIN-PROCESS-EXIT.
014100        EXIT.
014200*--------------------------------------------------------------
014300    READ-ORDER-ITEM.
014400        READ ORDER-ITEM-FILE NEXT RECORD
014500            AT END
014600                MOVE "Y" TO ORDER-ITEM-EOF-SW
014700            NOT AT END
014800                ADD 1 TO ORDER-ITEM-COUNT.
014900    READ-ORDER-ITEM-EXIT.
015000        EXIT.
015100*--------------------------------------------------------------
015200*  PROCESS-THIS-ORDER-ITEM - OrderProcessingService, per line.
015300*  Look up the PRODUCT by ORDER-ITEM-PRODUCT-ID and branch on
015400*  PRODUCT-TYPE.  A line whose product cannot be found is
015500*  skipped - the source order-entry subsystem is the one place
015600*  that can create that condition and it is outside this run.
015700*--------------------------------------------------------------
015800    PROCESS-THIS-ORDER-ITEM.
015900        MOVE ORDER-ITEM-PRODUCT-ID TO PRODUCT-ID.
016000        PERFORM LOOK-UP-PRODUCT-RECORD THRU
016100            LOOK-UP-PRODUCT-RECORD-EXIT.
016200        IF PRODUCT-WAS-FOUND
016300            PERFORM DISPATCH-BY-PRODUCT-TYPE THRU
016400                DISPATCH-BY-PRODUCT-TYPE-EXIT
016500        ELSE
016600            DISPLAY "ORDPROC1 - PRODUCT NOT ON FILE FOR ORDER"
016700                " ITEM " ORDER-ID " " PRODUCT-ID.
016800    PROCESS-THIS-ORDER-ITEM-EXIT.
016900        EXIT.
017000*--------------------------------------------------------------
017100    LOOK-UP-PRODUCT-RECORD.
017200        MOVE ORDER-ITEM-PRODUCT-ID TO PRODUCT-ID.
017300        READ PRODUCT-FILE
017400            INVALID KEY
017500                MOVE "N" TO PRODUCT-FOUND-SW
017600            NOT INVALID KEY
017700                MOVE "Y" TO PRODUCT-FOUND-SW.
017800    LOOK-UP-PRODUCT-RECORD-EXIT.
017900        EXIT.
018000*--------------------------------------------------------------
018100*  DISPATCH-BY-PRODUCT-TYPE - ProductService handler selection.
018200*  This shop has no CALL between services and no EVALUATE in
018300*  any program in the library, so the "select a handler" step
018400*  is this nested IF.  VALID-PRODUCT-TYPE-CODE on PRODUCT-TYPE
018500*  (FDPROD1) is the unknown-type abend guard, TKT-4412 - same
018600*  condition-name idiom as MENU-PICK-IS-VALID on the vendor
018700*  maintenance screen.
018800*--------------------------------------------------------------
018900    DISPATCH-BY-PRODUCT-TYPE.
019000        IF PRODUCT-TYPE IS NOT VALID-PRODUCT-TYPE-CODE
019100            GO TO ABEND-UNKNOWN-PRODUCT-TYPE.
019200        IF PRODUCT-TYPE = "N"
019300            PERFORM PROCESS-NORMAL-PRODUCT THRU
019400                PROCESS-NORMAL-PRODUCT-EXIT
019500        ELSE
019600            IF PRODUCT-TYPE = "S"
019700                PERFORM PROCESS-SEASONAL-PRODUCT THRU
019800                    PROCESS-SEASONAL-PRODUCT-EXIT
019900            ELSE
020000                PERFORM PROCESS-EXPIRABLE-PRODUCT THRU
020100                    PROCESS-EXPIRABLE-PRODUCT-EXIT.
020200    DISPATCH-BY-PRODUCT-TYPE-EXIT.
020300        EXIT.
020400*--------------------------------------------------------------
020500*  PROCESS-NORMAL-PRODUCT - BUSINESS RULES, NORMAL product,
020600*  steps 1-3.  TKT-0118 original rule, unchanged since.
020700*--------------------------------------------------------------
020800    PROCESS-NORMAL-PRODUCT.
020900        IF PRODUCT-AVAILABLE > 0
021000            SUBTRACT 1 FROM PRODUCT-AVAILABLE
021100            PERFORM REWRITE-PRODUCT-RECORD THRU
021200                REWRITE-PRODUCT-RECORD-EXIT
021300        ELSE
021400            IF PRODUCT-LEAD-TIME > 0
021500                MOVE PRODUCT-LEAD-TIME TO LEAD-TIME-HOLD
021600                PERFORM NOTIFY-DELAY-RULE THRU
021700                    NOTIFY-DELAY-RULE-EXIT.
021800    PROCESS-NORMAL-PRODUCT-EXIT.
021900        EXIT.
022000*--------------------------------------------------------------
022100*  NOTIFY-DELAY-RULE - ProductService.notifyDelay.  Shared by
022200*  the NORMAL-product step 2 above and SEASONAL step 2c below.
022300*  TKT-0288 - rewrite PRODUCT before the notice goes out, so a
022400*  crash between the two leaves the record already correct.
022500*--------------------------------------------------------------
022600    NOTIFY-DELAY-RULE.
022700        MOVE LEAD-TIME-HOLD TO PRODUCT-LEAD-TIME.
022800        PERFORM REWRITE-PRODUCT-RECORD THRU
022900            REWRITE-PRODUCT-RECORD-EXIT.
023000        MOVE "DELAY" TO NOTIFY-TYPE.
023100        MOVE PRODUCT-NAME TO NOTIFY-PRODUCT-NAME.
023200        MOVE LEAD-TIME-HOLD TO NOTIFY-LEAD-TIME.
023300        MOVE ZEROS TO NOTIFY-EXPIRY-DATE.
023400        PERFORM WRITE-NOTIFICATION-RECORD THRU
023500            WRITE-NOTIFICATION-RECORD-EXIT.
023600    NOTIFY-DELAY-RULE-EXIT.
023700        EXIT.
023800*--------------------------------------------------------------
023900    REWRITE-PRODUCT-RECORD.
024000        REWRITE PRODUCT-RECORD
024100            INVALID KEY
024200                DISPLAY "ORDPROC1 - REWRITE FAILED FOR PRODUCT "
024300                    PRODUCT-ID.
024400    REWRITE-PRODUCT-RECORD-EXIT.
024500        EXIT.
024600*--------------------------------------------------------------
024700    WRITE-NOTIFICATION-RECORD.
024800        WRITE NOTIFICATION-RECORD.
024900    WRITE-NOTIFICATION-RECORD-EXIT.
025000        EXIT.
025100*--------------------------------------------------------------
025200*  PROCESS-SEASONAL-PRODUCT - BUSINESS RULES, SEASONAL product,
025300*  step 1.  TKT-0512 original rule.  Strict greater-than/less-
025400*  than on both season dates per the TKT-4410 review.
025500*--------------------------------------------------------------
025600    PROCESS-SEASONAL-PRODUCT.
025700        IF PRODUCT-SEASON-START-DATE < TODAY-DATE
025800            AND PRODUCT-SEASON-END-DATE > TODAY-DATE
025900            AND PRODUCT-AVAILABLE > 0
026000                SUBTRACT 1 FROM PRODUCT-AVAILABLE
026100                PERFORM REWRITE-PRODUCT-RECORD THRU
026200                    REWRITE-PRODUCT-RECORD-EXIT
026300        ELSE
026400            PERFORM SEASONAL-HANDLER-EVALUATE THRU
026500                SEASONAL-HANDLER-EVALUATE-EXIT.
026600    PROCESS-SEASONAL-PRODUCT-EXIT.
026700        EXIT.
026800*--------------------------------------------------------------
026900*  SEASONAL-HANDLER-EVALUATE - SeasonalProductHandler, step 2.
027000*  TKT-0589 fix applies here - compare the DATE-ADD result
027100*  (DELIVERY-DATE), not TODAY-DATE, against season end.
027200*--------------------------------------------------------------
027300    SEASONAL-HANDLER-EVALUATE.
027400        PERFORM ADD-LEAD-TIME-TO-TODAY THRU
027500            ADD-LEAD-TIME-TO-TODAY-EXIT.
027600        IF DELIVERY-DATE > PRODUCT-SEASON-END-DATE
027700            PERFORM SEASONAL-WILL-EXCEED THRU
027800                SEASONAL-WILL-EXCEED-EXIT
027900        ELSE
028000            IF PRODUCT-SEASON-START-DATE > TODAY-DATE
028100                PERFORM SEASONAL-BEFORE-START THRU
028200                    SEASONAL-BEFORE-START-EXIT
028300            ELSE
028400                PERFORM SEASONAL-NEEDS-DELAY THRU
028500                    SEASONAL-NEEDS-DELAY-EXIT.
028600    SEASONAL-HANDLER-EVALUATE-EXIT.
028700        EXIT.
028800*--------------------------------------------------------------
028900*  SEASONAL-WILL-EXCEED - step 2a.  Notice goes out
029000*  BEFORE the rewrite here - opposite order from NOTIFY-DELAY-
029100*  RULE above, carried over exactly as the business rules memo
029200*  spells it out.
029300*--------------------------------------------------------------
029400    SEASONAL-WILL-EXCEED.
029500        MOVE "OUTOFSTOCK" TO NOTIFY-TYPE.
029600        MOVE PRODUCT-NAME TO NOTIFY-PRODUCT-NAME.
029700        MOVE ZEROS TO NOTIFY-LEAD-TIME.
029800        MOVE ZEROS TO NOTIFY-EXPIRY-DATE.
029900        PERFORM WRITE-NOTIFICATION-RECORD THRU
030000            WRITE-NOTIFICATION-RECORD-EXIT.
030100        MOVE ZEROS TO PRODUCT-AVAILABLE.
030200        PERFORM REWRITE-PRODUCT-RECORD THRU
030300            REWRITE-PRODUCT-RECORD-EXIT.
030400    SEASONAL-WILL-EXCEED-EXIT.
030500        EXIT.
030600*--------------------------------------------------------------
030700*  SEASONAL-BEFORE-START - step 2b.  No field changes on
030800*  PRODUCT other than the unconditional rewrite the business
030900*  rules memo calls for (persist current state).
031000*--------------------------------------------------------------
031100    SEASONAL-BEFORE-START.
031200        MOVE "OUTOFSTOCK" TO NOTIFY-TYPE.
031300        MOVE PRODUCT-NAME TO NOTIFY-PRODUCT-NAME.
031400        MOVE ZEROS TO NOTIFY-LEAD-TIME.
031500        MOVE ZEROS TO NOTIFY-EXPIRY-DATE.
031600        PERFORM WRITE-NOTIFICATION-RECORD THRU
031700            WRITE-NOTIFICATION-RECORD-EXIT.
031800        PERFORM REWRITE-PRODUCT-RECORD THRU
031900            REWRITE-PRODUCT-RECORD-EXIT.
032000    SEASONAL-BEFORE-START-EXIT.
032100        EXIT.
032200*--------------------------------------------------------------
032300*  SEASONAL-NEEDS-DELAY - step 2c.  Falls straight into
032400*  the shared DELAY rule, same as the NORMAL product.
032500*--------------------------------------------------------------
032600    SEASONAL-NEEDS-DELAY.
032700        MOVE PRODUCT-LEAD-TIME TO LEAD-TIME-HOLD.
032800        PERFORM NOTIFY-DELAY-RULE THRU NOTIFY-DELAY-RULE-EXIT.
032900    SEASONAL-NEEDS-DELAY-EXIT.
033000        EXIT.
033100*--------------------------------------------------------------
033200*  ADD-LEAD-TIME-TO-TODAY - hand lead-time date-add.  TKT-0512.
033300*  No FUNCTION support on this compiler, so the delivery date is
033400*  built one day at a time off the DAYS-IN-MONTH table, crossing
033500*  month and year ends as it goes.  See TKT-0704 for the 2000
033600*  leap-year spot check.
033700*--------------------------------------------------------------
033800    ADD-LEAD-TIME-TO-TODAY.
033900        MOVE TODAY-DATE TO DELIVERY-DATE.
034000        PERFORM DETERMINE-LEAP-YEAR THRU
034100            DETERMINE-LEAP-YEAR-EXIT.
034200        MOVE PRODUCT-LEAD-TIME TO DAYS-TO-ADD.
034300        MOVE ZERO TO DAY-COUNTER.
034400    ADD-LEAD-TIME-LOOP.
034500        IF DAY-COUNTER < DAYS-TO-ADD
034600            PERFORM INCREMENT-ONE-DAY THRU INCREMENT-ONE-DAY-EXIT
034700            ADD 1 TO DAY-COUNTER
034800            GO TO ADD-LEAD-TIME-LOOP.
034900    ADD-LEAD-TIME-TO-TODAY-EXIT.
035000        EXIT.
035100*--------------------------------------------------------------
035200    INCREMENT-ONE-DAY.
035300        MOVE DELIVERY-MM TO MONTH-INDEX.
035400        MOVE DAYS-IN-MONTH (MONTH-INDEX)
035500            TO DAYS-THIS-MONTH.
035600        IF MONTH-INDEX = 2 AND LEAP-YEAR
035700            MOVE 29 TO DAYS-THIS-MONTH.
035800        IF DELIVERY-DD < DAYS-THIS-MONTH
035900            ADD 1 TO DELIVERY-DD
036000        ELSE
036100            MOVE 1 TO DELIVERY-DD
036200            IF DELIVERY-MM < 12
036300                ADD 1 TO DELIVERY-MM
036400            ELSE
036500                MOVE 1 TO DELIVERY-MM
036600                ADD 1 TO DELIVERY-CCYY
036700                PERFORM DETERMINE-LEAP-YEAR THRU
036800                    DETERMINE-LEAP-YEAR-EXIT.
036900    INCREMENT-ONE-DAY-EXIT.
037000        EXIT.
037100*--------------------------------------------------------------
037200*  DETERMINE-LEAP-YEAR - divisibility by 400/100/4, same DIVIDE-
037300*  GIVING-REMAINDER trick the vendor date-edit CHECK-DATE
037400*  paragraph uses - a bare IF (x / n * n) = x does NOT truncate
037500*  here, the compiler keeps full intermediate precision on a
037600*  conditional expression, so the divide has to be an actual
037700*  statement with a receiving field.  TKT-4411 - was "Y" for
037800*  every year under the old bare-IF form, caught on the 2025
037900*  seasonal delay run.
038000*--------------------------------------------------------------
038100    DETERMINE-LEAP-YEAR.
038200        DIVIDE DELIVERY-CCYY BY 400 GIVING LEAP-QUOTIENT
038300            REMAINDER LEAP-REMAINDER.
038400        IF LEAP-REMAINDER = 0
038500            MOVE "Y" TO LEAP-YEAR-SW
038600        ELSE
038700            DIVIDE DELIVERY-CCYY BY 100 GIVING LEAP-QUOTIENT
038800                REMAINDER LEAP-REMAINDER
038900            IF LEAP-REMAINDER = 0
039000                MOVE "N" TO LEAP-YEAR-SW
039100            ELSE
039200                DIVIDE DELIVERY-CCYY BY 4
039300                    GIVING LEAP-QUOTIENT
039400                    REMAINDER LEAP-REMAINDER
039500                IF LEAP-REMAINDER = 0
039600                    MOVE "Y" TO LEAP-YEAR-SW
039700                ELSE
039800                    MOVE "N" TO LEAP-YEAR-SW.
039900    DETERMINE-LEAP-YEAR-EXIT.
040000        EXIT.
040100*--------------------------------------------------------------
040200*  PROCESS-EXPIRABLE-PRODUCT - BUSINESS RULES, EXPIRABLE
040300*  product, step 1.  TKT-0820 original rule.
040400*--------------------------------------------------------------
040500    PROCESS-EXPIRABLE-PRODUCT.
040600        IF PRODUCT-AVAILABLE > 0
040700            AND PRODUCT-EXPIRY-DATE > TODAY-DATE
040800            SUBTRACT 1 FROM PRODUCT-AVAILABLE
040900            PERFORM REWRITE-PRODUCT-RECORD THRU
041000                REWRITE-PRODUCT-RECORD-EXIT
041100        ELSE
041200            PERFORM EXPIRABLE-HANDLER-EVAL THRU
041300                EXPIRABLE-HANDLER-EVAL-EXIT.
041400    PROCESS-EXPIRABLE-PRODUCT-EXIT.
041500        EXIT.
041600*--------------------------------------------------------------
041700*  EXPIRABLE-HANDLER-EVAL - ExpirableProductHandler, step 2.
041800*  Re-runs the same available-and-not-expired test the caller
041900*  already ran.  Kept here on purpose, TKT-0820 - the source
042000*  routine this was translated from re-tests it too, and the two
042100*  tests never disagree in practice, so there is nothing to fix.
042200*--------------------------------------------------------------
042300    EXPIRABLE-HANDLER-EVAL.
042400        IF PRODUCT-AVAILABLE > 0
042500            AND PRODUCT-EXPIRY-DATE > TODAY-DATE
042600            PERFORM EXPIRABLE-HANDLER-FULFILL THRU
042700                EXPIRABLE-HANDLER-FULFILL-EXIT
042800        ELSE
042900            PERFORM EXPIRABLE-HANDLER-WROFF THRU
043000                EXPIRABLE-HANDLER-WROFF-EXIT.
043100    EXPIRABLE-HANDLER-EVAL-EXIT.
043200        EXIT.
043300*--------------------------------------------------------------
043400    EXPIRABLE-HANDLER-FULFILL.
043500        SUBTRACT 1 FROM PRODUCT-AVAILABLE.
043600        PERFORM REWRITE-PRODUCT-RECORD THRU
043700            REWRITE-PRODUCT-RECORD-EXIT.
043800    EXPIRABLE-HANDLER-FULFILL-EXIT.
043900        EXIT.
044000*--------------------------------------------------------------
044100*  EXPIRABLE-HANDLER-WROFF - step 2b.  Notice out BEFORE the
044200*  rewrite, same ordering as SEASONAL-WILL-EXCEED above.
044300*--------------------------------------------------------------
044400    EXPIRABLE-HANDLER-WROFF.
044500        MOVE "EXPIRED" TO NOTIFY-TYPE.
044600        MOVE PRODUCT-NAME TO NOTIFY-PRODUCT-NAME.
044700        MOVE ZEROS TO NOTIFY-LEAD-TIME.
044800        MOVE PRODUCT-EXPIRY-DATE TO NOTIFY-EXPIRY-DATE.
044900        PERFORM WRITE-NOTIFICATION-RECORD THRU
045000            WRITE-NOTIFICATION-RECORD-EXIT.
045100        MOVE ZEROS TO PRODUCT-AVAILABLE.
045200        PERFORM REWRITE-PRODUCT-RECORD THRU
045300            REWRITE-PRODUCT-RECORD-EXIT.
045400    EXPIRABLE-HANDLER-WROFF-EXIT.
045500        EXIT.
045600*--------------------------------------------------------------
045700*  ABEND-UNKNOWN-PRODUCT-TYPE - reached only by the GO TO in
045800*  DISPATCH-BY-PRODUCT-TYPE.  No PRODUCT rewrite on this path.
045900*--------------------------------------------------------------
046000    ABEND-UNKNOWN-PRODUCT-TYPE.
046100        DISPLAY "ORDPROC1 - UNKNOWN PRODUCT TYPE FOR PRODUCT "
046200            PRODUCT-ID " TYPE [" PRODUCT-TYPE "]".
046300        DISPLAY "ORDPROC1 - RUN TERMINATED ABNORMALLY".
046400        PERFORM CLOSING-PROCEDURE THRU CLOSING-PROCEDURE-EXIT.
046500        STOP RUN.
046600*--------------------------------------------------------------
046700    CLOSING-PROCEDURE.
046800        CLOSE ORDER-ITEM-FILE.
046900        CLOSE PRODUCT-FILE.
047000        CLOSE NOTIFICATION-FILE.
047100        DISPLAY "ORDPROC1 - ORDER ITEM LINES READ: "
047200            ORDER-ITEM-COUNT.
047300    CLOSING-PROCEDURE-EXIT.
047400        EXIT.
047500*--------------------------------------------------------------
047600    PROGRAM-DONE.
047700        STOP RUN.
