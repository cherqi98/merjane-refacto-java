000100*--------------------------------------------------------------
000200*  ORDPROC SUBSYSTEM - WORKING DATE AREA
000300*  Holds the run date passed in from the scheduler and the
000400*  result of the lead-time date-add used by the seasonal and
000500*  expirable handlers.  Both dates carry a REDEFINES breakdown
000600*  into CCYY/MM/DD so the day-increment and leap-year logic
000700*  below can work on the parts without any intrinsic FUNCTION.
000800*--------------------------------------------------------------
000900*  CHANGE LOG
001000*  1994-09-07 RWK TKT-0512 Original TODAY-DATE area, built
001100*                 for the season-window comparison.
001200*  1998-11-23 DLM TKT-0701 Y2K - widened TODAY-DATE and its
001300*                 broken-down view from YY to CCYY.
001400*  2026-07-28 JPH TKT-4410 Added DELIVERY-DATE, its broken-
001500*                 down view, and the DAYS-IN-MONTH table for the
001600*                 hand-rolled lead-time date-add.
001700*  2026-08-09 JPH TKT-4411 Added LEAP-QUOTIENT and LEAP-
001800*                 REMAINDER for the DETERMINE-LEAP-YEAR rewrite
001900*                 in ORDPROC1 (DIVIDE ... GIVING ... REMAINDER in
002000*                 place of a bare IF that never truncated).  Also
002100*                 re-wrapped the DAYS-IN-MONTH-LITERAL VALUE onto
002200*                 a continuation line - it was running past the
002300*                 col 72 margin and truncating the literal.
002400*  2026-08-09 JPH TKT-4412 Dropped the WS- prefix off every name
002500*                 in this copybook - this shop has never used a
002600*                 WS- prefix anywhere in the library.
002700*--------------------------------------------------------------
002800    01  SYSTEM-DATE-PARM-AREA.
002900        05  SYSTEM-DATE-PARM         PIC X(08).
003000        05  FILLER                      PIC X(02).
003100
003200    01  TODAY-DATE-AREA.
003300        05  TODAY-DATE               PIC 9(8).
003400        05  FILLER                      PIC X(02).
003500    01  TODAY-DATE-VIEW REDEFINES TODAY-DATE-AREA.
003600        05  TODAY-CCYY              PIC 9(4).
003700        05  TODAY-MM                PIC 9(2).
003800        05  TODAY-DD                PIC 9(2).
003900        05  FILLER                      PIC X(02).
004000
004100    01  DELIVERY-DATE-AREA.
004200        05  DELIVERY-DATE            PIC 9(8).
004300        05  FILLER                      PIC X(02).
004400    01  DELIVERY-DATE-VIEW REDEFINES DELIVERY-DATE-AREA.
004500        05  DELIVERY-CCYY            PIC 9(4).
004600        05  DELIVERY-MM              PIC 9(2).
004700        05  DELIVERY-DD              PIC 9(2).
004800        05  FILLER                      PIC X(02).
004900
005000    77  LEAP-YEAR-SW                 PIC X(1).
005100        88  LEAP-YEAR                         VALUE "Y".
005200        88  NOT-LEAP-YEAR                      VALUE "N".
005300
005400    01  DATE-WORK-AREA.
005500        05  DAY-COUNTER              PIC 9(5)  COMP.
005600        05  DAYS-TO-ADD              PIC 9(5)  COMP.
005700        05  DAYS-THIS-MONTH          PIC 9(2)  COMP.
005800        05  MONTH-INDEX               PIC 9(2)  COMP.
005900        05  LEAP-QUOTIENT            PIC 9(4)  COMP.
006000        05  LEAP-REMAINDER           PIC 9(4)  COMP.
006100        05  FILLER                      PIC X(02).
006200
006300    01  DAYS-IN-MONTH-LITERAL        PIC X(24)
006400                                         VALUE "312831303130
006500-                                        "313130313031".
006600    01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-LITERAL.
006700        05  DAYS-IN-MONTH            PIC 9(2)
006800                                         OCCURS 12 TIMES.
