000100*--------------------------------------------------------------
000200*  ORDPROC SUBSYSTEM - NOTIFICATION RECORD
000300*  One record per notice raised during the run.  NOTIFY-LEAD-
000400*  TIME is only meaningful for DELAY; NOTIFY-EXPIRY-DATE only
000500*  for EXPIRED; both are zero for OUTOFSTOCK.
000600*--------------------------------------------------------------
000700*  CHANGE LOG
000800*  1994-09-07 RWK TKT-0512 Original 53-byte NOTIFICATION-RECORD.
000900*  1998-11-23 DLM TKT-0701 Y2K - NOTIFY-EXPIRY-DATE widened
001000*                 from YYMMDD to CCYYMMDD.
001100*  2026-07-28 JPH TKT-4410 No structural change - reviewed as
001200*                 part of the seasonal/expirable rewrite.
001300*  2026-08-09 JPH TKT-4412 Dropped NOTIFICATION-TYPE-VIEW - it
001400*                 redefined the record down to an NTV-TYPE-CODE
001500*                 three bytes nothing in PROCEDURE DIVISION ever
001600*                 read.  NOTIFY-TYPE carries the full DELAY/
001700*                 OUTOFSTOCK/EXPIRED word; no short code view
001800*                 is needed anywhere downstream of this run.
001900*--------------------------------------------------------------
002000    FD  NOTIFICATION-FILE
002100        LABEL RECORDS ARE STANDARD.
002200    01  NOTIFICATION-RECORD.
002300        05  NOTIFY-TYPE                  PIC X(10).
002400        05  NOTIFY-PRODUCT-NAME          PIC X(30).
002500        05  NOTIFY-LEAD-TIME             PIC 9(5).
002600        05  NOTIFY-EXPIRY-DATE           PIC 9(8).
002700        05  FILLER                       PIC X(07).
