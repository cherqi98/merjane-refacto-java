000100*--------------------------------------------------------------
000200*  ORDPROC SUBSYSTEM - ORDER-ITEM FILE SELECT CLAUSE
000300*  Sequential extract of the order lines awaiting fulfillment.
000400*  Produced upstream by the order-entry subsystem; ORDPROC1
000500*  only reads it, never rewrites it.
000600*--------------------------------------------------------------
000700*  CHANGE LOG
000800*  1987-11-02 RWK TKT-0118 Original ORDER-ITEM-FILE select.
000900*  2026-07-28 JPH TKT-4410 No structural change - reviewed as
001000*                 part of the seasonal/expirable rewrite.
001100*--------------------------------------------------------------
001200    SELECT ORDER-ITEM-FILE
001300        ASSIGN TO ORDITEM
001400        ORGANIZATION IS SEQUENTIAL.
